000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID.  COLREF.
000400 AUTHOR. P.NDONG.
000500 INSTALLATION. SOGACOLIS - CENTRE DE TRAITEMENT INFORMATIQUE.
000600 DATE-WRITTEN. 24/03/88.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900****************************************************************
001000*   COLREF  -  COLIS TRACKING REFERENCE GENERATOR              *
001100*                                                               *
001200*   CALLED FROM COLMAIN FOR EVERY CR (CREATE) TRANSACTION.      *
001300*   BUILDS THE PM-REFERENCE VALUE STAMPED ON A NEW COLIS -      *
001400*   THE LITERAL 'COL-' FOLLOWED BY AN EIGHT-DIGIT UPPERCASE     *
001500*   HEX CODE DERIVED FROM THE PARCEL ID, SO THE SAME ID ALWAYS  *
001600*   PRODUCES THE SAME REFERENCE AND TWO PARCELS NEVER COLLIDE.  *
001700****************************************************************
001800*    CHANGE LOG.                                               *
001900*    24/03/88 - P.NDONG    - DP-88-002 - ORIGINAL PROGRAM,      *
002000*                            LIFTED OUT OF THE OLD INSERTION-   *
002100*                            SORT UTILITY SHELL.                *
002200*    02/02/91 - M.OBAME    - DP-91-007 - SWITCHED FROM A        *
002300*                            RUNNING TICKET COUNTER TO A HEX    *
002400*                            ENCODING OF THE PARCEL ID ITSELF - *
002500*                            THE COUNTER RESET ON EVERY IPL AND *
002600*                            HANDED OUT DUPLICATE REFERENCES.   *
002700*    30/12/98 - J.EYEGHE   - DP-98-055 - Y2K REVIEW - NO DATE   *
002800*                            FIELDS HERE, NO CHANGE REQUIRED.   *
002820*    08/11/03 - R.MBOUMBA  - DP-03-031 - NO REFERENCE-FORMAT    *
002840*                            CHANGE, BUT REVIEWED ALONGSIDE THE *
002860*                            SCANNER FEED WORK - PM-REFERENCE   *
002880*                            IS ONE OF THE FIELDS THE HAND-HELD *
002890*                            SCANNER KEYS ITS LOOKUPS ON.       *
002900****************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000
004100 01  WS-PROGRAM-ID                   PIC X(08) VALUE 'COLREF'.
004200
004300*    DP-91-007 - HEX DIGIT TABLE, ZERO TO F, USED BY THE
004400*    DECIMAL-TO-HEX CONVERSION IN 100-CONVERT-TO-HEX-RTN.
004500 01  WS-HEX-DIGIT-DATA               PIC X(16)
004600                                      VALUE '0123456789ABCDEF'.
004700 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGIT-DATA.
004800     05  WS-HEX-DIGIT OCCURS 16 TIMES PIC X(01).
004900
005000*    OUTPUT HEX STRING BUILT ONE NIBBLE AT A TIME, LOW-ORDER
005100*    DIGIT FIRST, INTO THE REDEFINING TABLE BELOW.
005200 01  WS-HEX-STRING                   PIC X(08) VALUE ZERO.
005300 01  WS-HEX-STRING-TABLE REDEFINES WS-HEX-STRING.
005400     05  WS-HEX-CHAR OCCURS 8 TIMES  PIC X(01).
005500
005600 01  WS-CONVERT-FIELDS.
005700     05  WS-ID-REMAIN                PIC 9(09) COMP.
005800     05  WS-NIBBLE-VALUE             PIC 9(02) COMP.
006000*    DP-91-007 - REDEFINE OF THE WORKING ID AS DISPLAY, KEPT
006100*    SOLELY SO THE PROGRAM CAN DISPLAY IT ON AN ABEND TRACE -
006200*    SOME SHOPS' DUMP FORMATTERS SHOW COMP FIELDS AS JUNK.
006300     05  WS-CONVERT-FIELDS-X REDEFINES WS-CONVERT-FIELDS.
006400         10  WS-ID-REMAIN-X          PIC 9(09).
006500         10  FILLER                  PIC X(04).
006550*    DP-91-007 - NIBBLE-POSITION COUNTER FOR THE HEX-STRING
006560*    BUILD LOOP BELOW - A LONE COUNTER, NOT PART OF ANY RECORD.
006580 77  WS-DIGIT-POS                    PIC 9(02) COMP.
006600
006700 LINKAGE SECTION.
006800 01  WS-REF-PARMS.
006900     05  WRF-PARCEL-ID                PIC 9(09).
007000     05  WRF-REFERENCE                PIC X(12).
007050     05  FILLER                      PIC X(03).
007100
007200 PROCEDURE DIVISION USING WS-REF-PARMS.
007300
007400 000-BUILD-REFERENCE-RTN.
007500     MOVE WRF-PARCEL-ID TO WS-ID-REMAIN.
007600     PERFORM 100-CONVERT-TO-HEX-RTN
007700         THRU 100-EXIT.
007800     STRING 'COL-' DELIMITED BY SIZE
007900            WS-HEX-STRING DELIMITED BY SIZE
008000            INTO WRF-REFERENCE.
008100     GOBACK.
008200
008300 100-CONVERT-TO-HEX-RTN.
008400     MOVE ZERO TO WS-HEX-STRING.
008450     PERFORM 110-EXTRACT-NIBBLE-RTN THRU 110-EXIT
008460         VARYING WS-DIGIT-POS FROM 8 BY -1
008470         UNTIL WS-DIGIT-POS < 1.
009300 100-EXIT.
009400     EXIT.
009410
009420 110-EXTRACT-NIBBLE-RTN.
009430     DIVIDE WS-ID-REMAIN BY 16
009440         GIVING WS-ID-REMAIN
009450         REMAINDER WS-NIBBLE-VALUE.
009460     MOVE WS-HEX-DIGIT (WS-NIBBLE-VALUE + 1)
009470         TO WS-HEX-CHAR (WS-DIGIT-POS).
009480 110-EXIT.
009490     EXIT.
