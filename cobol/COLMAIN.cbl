000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID.  COLMAIN.
000400 AUTHOR. P.NDONG.
000500 INSTALLATION. SOGACOLIS - CENTRE DE TRAITEMENT INFORMATIQUE.
000600 DATE-WRITTEN. 24/03/88.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900****************************************************************
001000*   COLMAIN  -  COLIS MAINTENANCE RUN - BATCH DRIVER            *
001100*                                                               *
001200*   READS THE DAILY TRANSACTION FILE (TRANSFILE) AND APPLIES    *
001300*   CREATE, UPDATE, DELETE, STATUS-CHANGE AND PAYMENT REQUESTS  *
001400*   AGAINST THE COLIS MASTER FILE, WRITING THE UPDATED MASTER   *
001500*   AND A CONTROL REPORT.  THE MASTER IS HELD ENTIRELY IN AN    *
001600*   IN-STORAGE TABLE FOR THE DURATION OF THE RUN AND LOCATED BY *
001700*   A BINARY SEARCH ON PM-ID - MASTIN AND MASTOUT ARE BOTH      *
001800*   PLAIN SEQUENTIAL FILES, NEITHER IS INDEXED.                 *
001900*                                                               *
002000*   CALLS COLREF (REFERENCE GENERATION), COLRATE (PRICE         *
002100*   RATING), COLSTAT (STATUS-CHANGE VALIDATION) AND COLPAY      *
002200*   (PAYMENT RECORDING) TO DO THE FIELD-LEVEL WORK FOR EACH     *
002300*   TRANSACTION - SEE COLTRAN COPYBOOK FOR TR-ACTION VALUES.    *
002400****************************************************************
002500*    CHANGE LOG.                                               *
002600*    24/03/88 - P.NDONG    - DP-88-002 - ORIGINAL PROGRAM.     *
002700*    11/09/89 - P.NDONG    - DP-89-014 - DIMENSIONS/DECLARED   *
002800*                            VALUE ADDED TO THE CREATE PATH.   *
002900*    02/02/91 - M.OBAME    - DP-91-006 - SENDER/RECIPIENT      *
003000*                            EMAIL SPLIT OUT OF THE ADDRESS.   *
003100*    19/07/94 - M.OBAME    - DP-94-021 - MASTER FILE MONEY AND *
003200*                            WEIGHT FIELDS REPACKED TO COMP-3 -*
003300*                            THE IN-STORAGE TABLE NOW CARRIES  *
003400*                            THE MASTER RECORD BYTE-FOR-BYTE   *
003500*                            SO NO CHANGE WAS NEEDED HERE.     *
003600*    30/12/98 - J.EYEGHE   - DP-98-055 - Y2K - WS-RUN-TIMESTAMP*
003700*                            NOW BUILT FROM A 4-DIGIT-YEAR     *
003800*                            ACCEPT FROM DATE YYYYMMDD.        *
003900*    14/05/01 - J.EYEGHE   - DP-01-019 - PY ACTION ADDED,      *
004000*                            CALLS NEW COLPAY SUBPROGRAM.      *
004100*    08/11/03 - R.MBOUMBA  - DP-03-031 - GPS/PROOF FIELDS NOW  *
004200*                            CARRIED THROUGH ON CREATE/UPDATE. *
004210*    05/09/06 - R.MBOUMBA  - DP-06-014 - CR NO LONGER TRUSTS   *
004220*                            TR-PARCEL-ID FOR A NEW COLIS - THE*
004230*                            FRONT-COUNTER FEED WAS DROPPED IN *
004240*                            THE '05 REORGANISATION AND THE    *
004250*                            FIELD NOW ARRIVES ZERO.  PM-ID IS *
004260*                            NOW ASSIGNED HERE FROM WS-NEXT-ID.*
004300****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TRANS-FILE ASSIGN TO TRANSFILE
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-TRANSFILE-STATUS.
005600     SELECT MASTER-FILE-IN ASSIGN TO MASTIN
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-MASTIN-STATUS.
005900     SELECT MASTER-FILE-OUT ASSIGN TO MASTOUT
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-MASTOUT-STATUS.
006200     SELECT REPORT-FILE ASSIGN TO RPTFILE
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-RPTFILE-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  TRANS-FILE
007000     RECORDING MODE IS F.
007100 01  TRANS-FILE-REC.
007200     COPY COLTRAN.
007300
007400*    DP-94-021 - MASTIN/MASTOUT ARE CARRIED AS PLAIN BYTE
007500*    STRINGS - THE NAMED FIELD LAYOUT LIVES ONCE, IN WORKING
007600*    STORAGE, ON WS-CURRENT-MASTER.  THIS KEEPS THE SAME
007700*    COLPARC COPYBOOK FROM BEING DECLARED TWICE IN ONE PROGRAM.
007800 FD  MASTER-FILE-IN
007900     RECORDING MODE IS F.
008000 01  MASTIN-REC                      PIC X(529).
008100
008200 FD  MASTER-FILE-OUT
008300     RECORDING MODE IS F.
008400 01  MASTOUT-REC                     PIC X(529).
008500
008600 FD  REPORT-FILE
008700     RECORDING MODE IS F.
008800 01  RPT-FILE-REC                    PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100
009200 01  WS-PROGRAM-ID                   PIC X(08) VALUE 'COLMAIN'.
009300
009400 01  WS-FILE-STATUSES.
009500     05  WS-TRANSFILE-STATUS         PIC X(02) VALUE SPACES.
009600     05  WS-MASTIN-STATUS            PIC X(02) VALUE SPACES.
009700     05  WS-MASTOUT-STATUS           PIC X(02) VALUE SPACES.
009800     05  WS-RPTFILE-STATUS           PIC X(02) VALUE SPACES.
009900     05  FILLER                      PIC X(02).
010000
010100 01  WS-SWITCHES.
010200     05  WS-TRAN-EOF-SW              PIC X(01) VALUE 'N'.
010300         88  WS-TRAN-EOF             VALUE 'Y'.
010400     05  WS-MASTIN-EOF-SW            PIC X(01) VALUE 'N'.
010500         88  WS-MASTIN-EOF           VALUE 'Y'.
010600     05  FILLER                      PIC X(02).
010700
010800*    DP-98-055 - RUN-DATE TAKEN AS A FULL 4-DIGIT YEAR, RUN-
010900*    TIME AS HHMMSSHH - ONLY THE HHMMSS PORTION IS KEPT.
011000 01  WS-RUN-DATE-8                   PIC 9(08).
011100 01  WS-RUN-TIME-8                   PIC 9(08).
011200*    REDEFINE OF THE RAW TIME ACCEPT SPLITTING OFF THE
011300*    HUNDREDTHS-OF-A-SECOND, WHICH THE TIMESTAMP DOES NOT USE.
011400 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-8.
011500     05  WS-RTP-HHMMSS               PIC 9(06).
011600     05  WS-RTP-HUNDREDTHS           PIC 9(02).
011700
011800 01  WS-RUN-TIMESTAMP-WORK.
011900     05  WS-RTS-DATE                 PIC 9(08).
012000     05  WS-RTS-TIME                 PIC 9(06).
012100*    THE COMPLETE 14-BYTE TIMESTAMP STAMPED ON EVERY NEWLY
012200*    CREATED COLIS AND PASSED TO COLSTAT FOR EC/LV STAMPING.
012300 01  WS-RUN-TIMESTAMP REDEFINES WS-RUN-TIMESTAMP-WORK
012400                                      PIC X(14).
012500
012600*    ------------------------------------------------------
012700*    IN-STORAGE MASTER TABLE.  LOADED ONCE FROM MASTIN,
012800*    LOCATED BY BINARY SEARCH, RE-WRITTEN TO MASTOUT AT
012900*    END OF RUN.  A DELETED ENTRY IS TOMBSTONED IN PLACE,
013000*    NOT REMOVED, SO THE TABLE STAYS IN ASCENDING PM-ID
013100*    SEQUENCE FOR THE SEARCH.
013150*    ------------------------------------------------------
013160*    DP-06-014 - NEXT COLIS ID TO HAND OUT ON A CREATE.  SET
013170*    WHILE MASTIN LOADS (SEE 155-LOAD-ONE-MASTER-RTN) TO ONE
013180*    MORE THAN THE HIGHEST PM-ID ON THE FILE, THEN BUMPED BY
013190*    ONE EVERY TIME 300-CREATE-PARCEL-RTN HANDS ONE OUT - SO
013195*    A CREATE NEVER NEEDS TO INSERT IN THE MIDDLE OF THE
013198*    TABLE, EVEN WITH SEVERAL CR TRANSACTIONS IN ONE RUN.
013400*    ------------------------------------------------------
013410 77  WS-NEXT-ID                      PIC 9(09) COMP VALUE 1.
013420
013500 01  WS-MASTER-TABLE.
013600     05  WS-MASTER-COUNT             PIC 9(05) COMP VALUE ZERO.
013700     05  WS-MASTER-ENTRY
013800             OCCURS 1 TO 6000 TIMES
013900             DEPENDING ON WS-MASTER-COUNT
014000             INDEXED BY WS-MX.
014100         10  WS-MASTER-ACTIVE-SW     PIC X(01) VALUE 'Y'.
014200             88  WS-ENTRY-ACTIVE     VALUE 'Y'.
014300             88  WS-ENTRY-DELETED    VALUE 'N'.
014400         10  WS-MASTER-BYTES         PIC X(529).
014500
014600*    SCRATCH WORK RECORD - THE ONLY PLACE PM-xxx FIELD NAMES
014700*    ARE DECLARED IN THIS PROGRAM.  A TABLE ENTRY IS MOVED IN
014800*    HERE TO WORK ON IT, THEN MOVED BACK OUT WHEN DONE.
014900 01  WS-CURRENT-MASTER.
015000     COPY COLPARC.
015100 01  WS-CURRENT-MASTER-X REDEFINES WS-CURRENT-MASTER
015200                                      PIC X(529).
015300
015400 01  WS-SEARCH-FIELDS.
015500     05  WS-SRCH-LOW                 PIC 9(05) COMP.
015600     05  WS-SRCH-HIGH                PIC 9(05) COMP.
015700     05  WS-SRCH-MID                 PIC 9(05) COMP.
015800     05  WS-SRCH-FOUND-SW            PIC X(01) VALUE 'N'.
015900         88  WS-SRCH-FOUND           VALUE 'Y'.
016000     05  FILLER                      PIC X(02).
016100
016200 01  WS-RUN-TOTALS.
016300     05  WS-CNT-READ                 PIC 9(07) COMP VALUE ZERO.
016400     05  WS-CNT-CREATED              PIC 9(07) COMP VALUE ZERO.
016500     05  WS-CNT-UPDATED              PIC 9(07) COMP VALUE ZERO.
016600     05  WS-CNT-DELETED              PIC 9(07) COMP VALUE ZERO.
016700     05  WS-CNT-STATUS-CHG           PIC 9(07) COMP VALUE ZERO.
016800     05  WS-CNT-PAID                 PIC 9(07) COMP VALUE ZERO.
016900     05  WS-CNT-REJECTED             PIC 9(07) COMP VALUE ZERO.
017000     05  WS-CNT-RATED-ZERO           PIC 9(07) COMP VALUE ZERO.
017100     05  WS-TOT-RATED-AMT            PIC 9(11)V99 COMP-3
017200                                      VALUE ZERO.
017300     05  WS-TOT-COURIER-SHARE        PIC 9(11)V99 COMP-3
017400                                      VALUE ZERO.
017500     05  WS-TOT-PLATFORM-COMM        PIC 9(11)V99 COMP-3
017600                                      VALUE ZERO.
017700     05  FILLER                      PIC X(04).
017800
017900 01  WS-REJECT-REASON                PIC X(20).
018000
018100*    LINKAGE-STYLE WORK AREAS PASSED TO THE FOUR SUBPROGRAMS.
018200 01  WS-RATE-PARMS.
018300     05  WR-TYPE                     PIC X(02).
018400     05  WR-ZONE                     PIC X(13).
018500     05  WR-WEIGHT                   PIC 9(03)V99 COMP-3.
018600     05  WR-INSURANCE                PIC X(01).
018700     05  WR-PRICE-TOTAL              PIC 9(09)V99 COMP-3.
018800     05  WR-COURIER-SHARE            PIC 9(09)V99 COMP-3.
018900     05  WR-PLATFORM-COMM            PIC 9(09)V99 COMP-3.
019000     05  WR-RATED-ZERO-SW            PIC X(01).
019100     05  FILLER                      PIC X(02).
019200
019300 01  WS-REF-PARMS.
019400     05  WRF-PARCEL-ID               PIC 9(09).
019500     05  WRF-REFERENCE               PIC X(12).
019600     05  FILLER                      PIC X(03).
019700
019800 01  WS-STATUS-PARMS.
019900     05  WST-NEW-STATUS              PIC X(02).
020000     05  WST-RUN-TIMESTAMP           PIC X(14).
020100     05  WST-PM-STATUS               PIC X(02).
020200     05  WST-PM-DATE-PICKUP          PIC X(14).
020300     05  WST-PM-DATE-ACT-DELIV       PIC X(14).
020400     05  WST-VALID-SW                PIC X(01).
020500     05  FILLER                      PIC X(03).
020600
020700 01  WS-PAY-PARMS.
020800     05  WPY-TR-PAY-MODE             PIC X(02).
020900     05  WPY-TR-PAY-STATUS           PIC X(02).
021000     05  WPY-TR-PAY-INFO             PIC X(30).
021100     05  WPY-PM-PAY-MODE             PIC X(02).
021200     05  WPY-PM-PAY-STATUS           PIC X(02).
021300     05  WPY-PM-PAY-INFO             PIC X(30).
021400     05  FILLER                      PIC X(02).
021500
021600*    ------------------------------------------------------
021700*    REPORT LINES - KEPT IN WORKING STORAGE, NOT A SEPARATE
021800*    COPYBOOK, THE SAME AS THE OLD TRANSACTION-UPDATE JOBS.
021900*    ------------------------------------------------------
022000 01  RPT-HEADING-1.
022100     05  FILLER                      PIC X(30) VALUE
022200         'SOGACOLIS - CTI'.
022300     05  FILLER                      PIC X(35) VALUE
022400         '   COLIS MAINTENANCE RUN REPORT'.
022500     05  FILLER                      PIC X(10) VALUE
022600         '  DATE: '.
022700     05  RPT-H1-MM                   PIC 99.
022800     05  FILLER                      PIC X(01) VALUE '/'.
022900     05  RPT-H1-DD                   PIC 99.
023000     05  FILLER                      PIC X(01) VALUE '/'.
023100     05  RPT-H1-CCYY                 PIC 9999.
023200     05  FILLER                      PIC X(41) VALUE SPACES.
023300
023400 01  RPT-HEADING-2.
023500     05  FILLER                      PIC X(12) VALUE
023600         'TRANSACTION'.
023700     05  FILLER                      PIC X(12) VALUE 'PARCEL ID'.
023800     05  FILLER                      PIC X(30) VALUE
023900         'REJECT REASON'.
024000     05  FILLER                      PIC X(78) VALUE SPACES.
024100
024200 01  RPT-REJECT-DETAIL.
024300     05  RD-ACTION                   PIC X(02).
024400     05  FILLER                      PIC X(10) VALUE SPACES.
024500     05  RD-PARCEL-ID                PIC Z(08)9.
024600     05  FILLER                      PIC X(05) VALUE SPACES.
024700     05  RD-REASON                   PIC X(20).
024800     05  FILLER                      PIC X(86) VALUE SPACES.
024900
025000 01  RPT-TOTALS-HDR.
025100     05  FILLER                      PIC X(30) VALUE
025200         'CONTROL TOTALS'.
025300     05  FILLER                      PIC X(102) VALUE SPACES.
025400
025500 01  RPT-COUNT-LINE.
025600     05  RC-LABEL                    PIC X(30).
025700     05  RC-COUNT                    PIC Z,ZZZ,ZZ9.
025800     05  FILLER                      PIC X(93) VALUE SPACES.
025900
026000 01  RPT-AMOUNT-LINE.
026100     05  RA-LABEL                    PIC X(30).
026200     05  RA-AMOUNT                   PIC Z,ZZZ,ZZZ,ZZ9.99.
026300     05  FILLER                      PIC X(86) VALUE SPACES.
026400
026500 LINKAGE SECTION.
026600
026700 PROCEDURE DIVISION.
026800
026900 000-MAIN-PROCESS-RTN.
027000     PERFORM 100-INITIALIZATION-RTN
027100         THRU 100-EXIT.
027200     PERFORM 150-LOAD-MASTER-TABLE-RTN
027300         THRU 150-EXIT.
027400     PERFORM 200-PROCESS-TRAN-RTN THRU 200-EXIT
027500         UNTIL WS-TRAN-EOF.
027600     PERFORM 800-WRITE-MASTER-FILE-RTN
027700         THRU 800-EXIT.
027800     PERFORM 900-PRINT-TOTALS-RTN
027900         THRU 900-EXIT.
028000     PERFORM 950-CLOSE-FILES-RTN
028100         THRU 950-EXIT.
028200     GOBACK.
028300
028400 100-INITIALIZATION-RTN.
028500     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
028600     ACCEPT WS-RUN-TIME-8 FROM TIME.
028700     MOVE WS-RUN-DATE-8 TO WS-RTS-DATE.
028800     MOVE WS-RTP-HHMMSS TO WS-RTS-TIME.
028900     OPEN INPUT TRANS-FILE
029000               MASTER-FILE-IN
029100          OUTPUT MASTER-FILE-OUT
029200                 REPORT-FILE.
029300     MOVE WS-RUN-DATE-8 (5:2) TO RPT-H1-MM.
029400     MOVE WS-RUN-DATE-8 (7:2) TO RPT-H1-DD.
029500     MOVE WS-RUN-DATE-8 (1:4) TO RPT-H1-CCYY.
029600     WRITE RPT-FILE-REC FROM RPT-HEADING-1
029700         AFTER ADVANCING PAGE.
029800     WRITE RPT-FILE-REC FROM RPT-HEADING-2
029900         AFTER ADVANCING 2.
030000     PERFORM 230-READ-TRAN-RTN THRU 230-EXIT.
030100 100-EXIT.
030200     EXIT.
030300
030400 150-LOAD-MASTER-TABLE-RTN.
030500     PERFORM 240-READ-MASTIN-RTN THRU 240-EXIT.
030600     PERFORM 155-LOAD-ONE-MASTER-RTN THRU 155-EXIT
030700         UNTIL WS-MASTIN-EOF.
030800 150-EXIT.
030900     EXIT.
031000
031100 155-LOAD-ONE-MASTER-RTN.
031200     ADD 1 TO WS-MASTER-COUNT.
031300     SET WS-MX TO WS-MASTER-COUNT.
031400     MOVE MASTIN-REC TO WS-MASTER-BYTES (WS-MX).
031500     MOVE 'Y' TO WS-MASTER-ACTIVE-SW (WS-MX).
031520     MOVE MASTIN-REC TO WS-CURRENT-MASTER-X.
031540     IF PM-ID NOT < WS-NEXT-ID
031560         COMPUTE WS-NEXT-ID = PM-ID + 1
031580     END-IF.
031600     PERFORM 240-READ-MASTIN-RTN THRU 240-EXIT.
031700 155-EXIT.
031800     EXIT.
031900
032000 200-PROCESS-TRAN-RTN.
032100     ADD 1 TO WS-CNT-READ.
032200     MOVE SPACES TO WS-REJECT-REASON.
032300     EVALUATE TRUE
032400         WHEN TR-ACT-CREATE
032500             PERFORM 300-CREATE-PARCEL-RTN THRU 300-EXIT
032600         WHEN TR-ACT-UPDATE
032700             PERFORM 310-UPDATE-PARCEL-RTN THRU 310-EXIT
032800         WHEN TR-ACT-DELETE
032900             PERFORM 320-DELETE-PARCEL-RTN THRU 320-EXIT
033000         WHEN TR-ACT-STATUS
033100             PERFORM 330-STATUS-CHANGE-RTN THRU 330-EXIT
033200         WHEN TR-ACT-PAYMENT
033300             PERFORM 340-RECORD-PAYMENT-RTN THRU 340-EXIT
033400         WHEN OTHER
033500             MOVE 'INVALID ACTION' TO WS-REJECT-REASON
033600             PERFORM 350-REJECT-TRAN-RTN THRU 350-EXIT
033700     END-EVALUATE.
033800     PERFORM 230-READ-TRAN-RTN THRU 230-EXIT.
033900 200-EXIT.
034000     EXIT.
034100
034200 230-READ-TRAN-RTN.
034300     READ TRANS-FILE
034400         AT END
034500             MOVE 'Y' TO WS-TRAN-EOF-SW
034600     END-READ.
034700 230-EXIT.
034800     EXIT.
034900
035000 240-READ-MASTIN-RTN.
035100     READ MASTER-FILE-IN
035200         AT END
035300             MOVE 'Y' TO WS-MASTIN-EOF-SW
035400     END-READ.
035500 240-EXIT.
035600     EXIT.
035700
035800*    ------------------------------------------------------
035900*    CR - CREATE A NEW COLIS.  TR-PARCEL-ID IS IGNORED - THE
036000*    ID IS ASSIGNED HERE FROM WS-NEXT-ID (SEE DP-06-014 ABOVE
036100*    WS-MASTER-TABLE).  PM-REFERENCE COMES FROM COLREF AND
036200*    THE MONEY FIELDS FROM COLRATE - NEITHER IS EVER TAKEN
036300*    FROM THE TRANSACTION RECORD.
036400*    ------------------------------------------------------
036500 300-CREATE-PARCEL-RTN.
036600     MOVE SPACES TO WS-CURRENT-MASTER.
036650     MOVE WS-NEXT-ID TO PM-ID.
036680     ADD 1 TO WS-NEXT-ID.
036800     PERFORM 700-CALL-COLREF-RTN THRU 700-EXIT.
036900     PERFORM 500-MOVE-ALWAYS-FIELDS-RTN THRU 500-EXIT.
037000     IF TR-TYPE NOT = SPACES
037100         MOVE TR-TYPE TO PM-TYPE
037200     END-IF.
037300     IF TR-CLIENT-ID NOT = ZERO
037400         MOVE TR-CLIENT-ID TO PM-CLIENT-ID
037500     END-IF.
037600     MOVE 'EA' TO PM-STATUS.
037700     IF TR-STATUS NOT = SPACES
037800         MOVE TR-STATUS TO PM-STATUS
037900     END-IF.
038000     MOVE WS-RUN-TIMESTAMP TO PM-DATE-CREATED.
038100     IF TR-DATE-PICKUP NOT = SPACES
038200         MOVE TR-DATE-PICKUP TO PM-DATE-PICKUP
038300     END-IF.
038400     IF TR-DATE-EST-DELIV NOT = SPACES
038500         MOVE TR-DATE-EST-DELIV TO PM-DATE-EST-DELIV
038600     END-IF.
038700     IF TR-DATE-ACT-DELIV NOT = SPACES
038800         MOVE TR-DATE-ACT-DELIV TO PM-DATE-ACT-DELIV
038900     END-IF.
039000     MOVE 'EA' TO PM-PAY-STATUS.
039100     IF TR-PAY-MODE NOT = SPACES
039200         MOVE TR-PAY-MODE TO PM-PAY-MODE
039300     END-IF.
039400     IF TR-PAY-STATUS NOT = SPACES
039500         MOVE TR-PAY-STATUS TO PM-PAY-STATUS
039600     END-IF.
039700     IF TR-PAY-INFO NOT = SPACES
039800         MOVE TR-PAY-INFO TO PM-PAY-INFO
039900     END-IF.
040000     PERFORM 600-CALL-COLRATE-RTN THRU 600-EXIT.
040100     ADD 1 TO WS-MASTER-COUNT.
040200     SET WS-MX TO WS-MASTER-COUNT.
040300     MOVE 'Y' TO WS-MASTER-ACTIVE-SW (WS-MX).
040400     MOVE WS-CURRENT-MASTER-X TO WS-MASTER-BYTES (WS-MX).
040500     ADD 1 TO WS-CNT-CREATED.
040600 300-EXIT.
040700     EXIT.
040800
040900*    ------------------------------------------------------
041000*    500 - FIELDS ALWAYS TAKEN FROM THE TRANSACTION, EVEN IF
041100*    SPACES/ZERO - USED BY BOTH CREATE AND UPDATE.
041200*    ------------------------------------------------------
041300 500-MOVE-ALWAYS-FIELDS-RTN.
041400     MOVE TR-DESCRIPTION       TO PM-DESCRIPTION.
041500     MOVE TR-WEIGHT            TO PM-WEIGHT.
041600     MOVE TR-DIMENSIONS        TO PM-DIMENSIONS.
041700     MOVE TR-DECLARED-VALUE    TO PM-DECLARED-VALUE.
041800     MOVE TR-INSURANCE         TO PM-INSURANCE.
041900     MOVE TR-SENDER-NAME       TO PM-SENDER-NAME.
042000     MOVE TR-SENDER-PHONE      TO PM-SENDER-PHONE.
042100     MOVE TR-SENDER-EMAIL      TO PM-SENDER-EMAIL.
042200     MOVE TR-PICKUP-ADDR       TO PM-PICKUP-ADDR.
042300     MOVE TR-CITY-FROM         TO PM-CITY-FROM.
042400     MOVE TR-ZONE              TO PM-ZONE.
042500     MOVE TR-RECIP-NAME        TO PM-RECIP-NAME.
042600     MOVE TR-RECIP-PHONE       TO PM-RECIP-PHONE.
042700     MOVE TR-RECIP-EMAIL       TO PM-RECIP-EMAIL.
042800     MOVE TR-DELIV-ADDR        TO PM-DELIV-ADDR.
042900     MOVE TR-COURIER-ID        TO PM-COURIER-ID.
043000     MOVE TR-COURIER-NAME      TO PM-COURIER-NAME.
043100     MOVE TR-COURIER-PHONE     TO PM-COURIER-PHONE.
043200     MOVE TR-GPS               TO PM-GPS.
043300     MOVE TR-PROOF             TO PM-PROOF.
043400 500-EXIT.
043500     EXIT.
043600
043700 600-CALL-COLRATE-RTN.
043800     MOVE PM-TYPE TO WR-TYPE.
043900     MOVE PM-ZONE TO WR-ZONE.
044000     MOVE PM-WEIGHT TO WR-WEIGHT.
044100     MOVE PM-INSURANCE TO WR-INSURANCE.
044200     MOVE 'N' TO WR-RATED-ZERO-SW.
044300     CALL 'COLRATE' USING WS-RATE-PARMS.
044400     MOVE WR-PRICE-TOTAL TO PM-PRICE-TOTAL.
044500     MOVE WR-COURIER-SHARE TO PM-COURIER-SHARE.
044600     MOVE WR-PLATFORM-COMM TO PM-PLATFORM-COMM.
044700     IF WR-RATED-ZERO-SW = 'Y'
044800         ADD 1 TO WS-CNT-RATED-ZERO
044900     END-IF.
045000 600-EXIT.
045100     EXIT.
045200
045300*    ------------------------------------------------------
045400*    700 - OBTAIN THE PM-REFERENCE VALUE FOR A NEW COLIS FROM
045500*    COLREF.  CALLED ONLY ONCE, FROM 300-CREATE-PARCEL-RTN -
045600*    AN EXISTING COLIS KEEPS THE REFERENCE IT WAS BORN WITH,
045700*    SO 310-UPDATE-PARCEL-RTN NEVER PERFORMS THIS PARAGRAPH.
045800*    ------------------------------------------------------
045900 700-CALL-COLREF-RTN.
046000     MOVE PM-ID TO WRF-PARCEL-ID.
046100     CALL 'COLREF' USING WS-REF-PARMS.
046200     MOVE WRF-REFERENCE TO PM-REFERENCE.
046300 700-EXIT.
046400     EXIT.
046500
046600*    ------------------------------------------------------
046700*    UP - UPDATE AN EXISTING COLIS.  SAME "ALWAYS" LIST AS
046800*    CREATE, PLUS THE CONDITIONAL LIST APPLIED ONLY WHEN
046900*    SUPPLIED.  RE-RATED SINCE TYPE/ZONE/WEIGHT/INSURANCE
047000*    MAY HAVE CHANGED.
047100*    ------------------------------------------------------
047200 310-UPDATE-PARCEL-RTN.
047300     PERFORM 400-FIND-MASTER-RTN THRU 400-EXIT.
047400     IF NOT WS-SRCH-FOUND
047500         MOVE 'PARCEL NOT FOUND' TO WS-REJECT-REASON
047600         PERFORM 350-REJECT-TRAN-RTN THRU 350-EXIT
047700     ELSE
047800         MOVE WS-MASTER-BYTES (WS-MX) TO WS-CURRENT-MASTER-X
047900         PERFORM 500-MOVE-ALWAYS-FIELDS-RTN THRU 500-EXIT
048000         IF TR-TYPE NOT = SPACES
048100             MOVE TR-TYPE TO PM-TYPE
048200         END-IF
048300         IF TR-CLIENT-ID NOT = ZERO
048400             MOVE TR-CLIENT-ID TO PM-CLIENT-ID
048500         END-IF
048600         IF TR-STATUS NOT = SPACES
048700             MOVE TR-STATUS TO PM-STATUS
048800         END-IF
048900         IF TR-DATE-PICKUP NOT = SPACES
049000             MOVE TR-DATE-PICKUP TO PM-DATE-PICKUP
049100         END-IF
049200         IF TR-DATE-EST-DELIV NOT = SPACES
049300             MOVE TR-DATE-EST-DELIV TO PM-DATE-EST-DELIV
049400         END-IF
049500         IF TR-DATE-ACT-DELIV NOT = SPACES
049600             MOVE TR-DATE-ACT-DELIV TO PM-DATE-ACT-DELIV
049700         END-IF
049800         IF TR-PAY-MODE NOT = SPACES
049900             MOVE TR-PAY-MODE TO PM-PAY-MODE
050000         END-IF
050100         IF TR-PAY-STATUS NOT = SPACES
050200             MOVE TR-PAY-STATUS TO PM-PAY-STATUS
050300         END-IF
050400         IF TR-PAY-INFO NOT = SPACES
050500             MOVE TR-PAY-INFO TO PM-PAY-INFO
050600         END-IF
050700         PERFORM 600-CALL-COLRATE-RTN THRU 600-EXIT
050800         MOVE WS-CURRENT-MASTER-X TO WS-MASTER-BYTES (WS-MX)
050900         ADD 1 TO WS-CNT-UPDATED
051000     END-IF.
051100 310-EXIT.
051200     EXIT.
051300
051400 320-DELETE-PARCEL-RTN.
051500     PERFORM 400-FIND-MASTER-RTN THRU 400-EXIT.
051600     IF NOT WS-SRCH-FOUND
051700         MOVE 'PARCEL NOT FOUND' TO WS-REJECT-REASON
051800         PERFORM 350-REJECT-TRAN-RTN THRU 350-EXIT
051900     ELSE
052000         MOVE 'N' TO WS-MASTER-ACTIVE-SW (WS-MX)
052100         ADD 1 TO WS-CNT-DELETED
052200     END-IF.
052300 320-EXIT.
052400     EXIT.
052500
052600 330-STATUS-CHANGE-RTN.
052700     PERFORM 400-FIND-MASTER-RTN THRU 400-EXIT.
052800     IF NOT WS-SRCH-FOUND
052900         MOVE 'PARCEL NOT FOUND' TO WS-REJECT-REASON
053000         PERFORM 350-REJECT-TRAN-RTN THRU 350-EXIT
053100     ELSE
053200         MOVE WS-MASTER-BYTES (WS-MX) TO WS-CURRENT-MASTER-X
053300         MOVE TR-NEW-STATUS TO WST-NEW-STATUS
053400         MOVE WS-RUN-TIMESTAMP TO WST-RUN-TIMESTAMP
053500         MOVE PM-STATUS TO WST-PM-STATUS
053600         MOVE PM-DATE-PICKUP TO WST-PM-DATE-PICKUP
053700         MOVE PM-DATE-ACT-DELIV TO WST-PM-DATE-ACT-DELIV
053800         CALL 'COLSTAT' USING WS-STATUS-PARMS
053900         IF WST-VALID-SW = 'Y'
054000             MOVE WST-PM-STATUS TO PM-STATUS
054100             MOVE WST-PM-DATE-PICKUP TO PM-DATE-PICKUP
054200             MOVE WST-PM-DATE-ACT-DELIV TO PM-DATE-ACT-DELIV
054300             MOVE WS-CURRENT-MASTER-X TO WS-MASTER-BYTES (WS-MX)
054400             ADD 1 TO WS-CNT-STATUS-CHG
054500         ELSE
054600             MOVE 'INVALID STATUS' TO WS-REJECT-REASON
054700             PERFORM 350-REJECT-TRAN-RTN THRU 350-EXIT
054800         END-IF
054900     END-IF.
055000 330-EXIT.
055100     EXIT.
055200
055300 340-RECORD-PAYMENT-RTN.
055400     PERFORM 400-FIND-MASTER-RTN THRU 400-EXIT.
055500     IF NOT WS-SRCH-FOUND
055600         MOVE 'PARCEL NOT FOUND' TO WS-REJECT-REASON
055700         PERFORM 350-REJECT-TRAN-RTN THRU 350-EXIT
055800     ELSE
055900         MOVE WS-MASTER-BYTES (WS-MX) TO WS-CURRENT-MASTER-X
056000         MOVE TR-PAY-MODE TO WPY-TR-PAY-MODE
056100         MOVE TR-PAY-STATUS TO WPY-TR-PAY-STATUS
056200         MOVE TR-PAY-INFO TO WPY-TR-PAY-INFO
056300         MOVE PM-PAY-MODE TO WPY-PM-PAY-MODE
056400         MOVE PM-PAY-STATUS TO WPY-PM-PAY-STATUS
056500         MOVE PM-PAY-INFO TO WPY-PM-PAY-INFO
056600         CALL 'COLPAY' USING WS-PAY-PARMS
056700         MOVE WPY-PM-PAY-MODE TO PM-PAY-MODE
056800         MOVE WPY-PM-PAY-STATUS TO PM-PAY-STATUS
056900         MOVE WPY-PM-PAY-INFO TO PM-PAY-INFO
057000         MOVE WS-CURRENT-MASTER-X TO WS-MASTER-BYTES (WS-MX)
057100         ADD 1 TO WS-CNT-PAID
057200     END-IF.
057300 340-EXIT.
057400     EXIT.
057500
057600 350-REJECT-TRAN-RTN.
057700     MOVE TR-ACTION TO RD-ACTION.
057800     MOVE TR-PARCEL-ID TO RD-PARCEL-ID.
057900     MOVE WS-REJECT-REASON TO RD-REASON.
058000     WRITE RPT-FILE-REC FROM RPT-REJECT-DETAIL
058100         AFTER ADVANCING 1.
058200     ADD 1 TO WS-CNT-REJECTED.
058300 350-EXIT.
058400     EXIT.
058500
058600*    ------------------------------------------------------
058700*    400 - BINARY SEARCH OF THE IN-STORAGE MASTER TABLE ON
058800*    PM-ID.  ON RETURN WS-MX POINTS AT THE MATCHING ENTRY
058900*    WHEN WS-SRCH-FOUND-SW IS 'Y'.  A TOMBSTONED (DELETED)
059000*    ENTRY IS TREATED AS NOT FOUND.
059100*    ------------------------------------------------------
059200 400-FIND-MASTER-RTN.
059300     MOVE 'N' TO WS-SRCH-FOUND-SW.
059400     MOVE 1 TO WS-SRCH-LOW.
059500     MOVE WS-MASTER-COUNT TO WS-SRCH-HIGH.
059600     PERFORM 410-SEARCH-STEP-RTN THRU 410-EXIT
059700         UNTIL WS-SRCH-LOW > WS-SRCH-HIGH
059800            OR WS-SRCH-FOUND.
059900 400-EXIT.
060000     EXIT.
060100
060200 410-SEARCH-STEP-RTN.
060300     COMPUTE WS-SRCH-MID =
060400         (WS-SRCH-LOW + WS-SRCH-HIGH) / 2.
060500     SET WS-MX TO WS-SRCH-MID.
060600     MOVE WS-MASTER-BYTES (WS-MX) TO WS-CURRENT-MASTER-X.
060700     IF PM-ID = TR-PARCEL-ID AND WS-ENTRY-ACTIVE (WS-MX)
060800         MOVE 'Y' TO WS-SRCH-FOUND-SW
060900     ELSE
061000         IF PM-ID < TR-PARCEL-ID
061100             COMPUTE WS-SRCH-LOW = WS-SRCH-MID + 1
061200         ELSE
061300             IF WS-SRCH-MID = 1
061400                 MOVE 2 TO WS-SRCH-LOW
061500                 MOVE 1 TO WS-SRCH-HIGH
061600             ELSE
061700                 COMPUTE WS-SRCH-HIGH = WS-SRCH-MID - 1
061800             END-IF
061900         END-IF
062000     END-IF.
062100 410-EXIT.
062200     EXIT.
062300
062400*    ------------------------------------------------------
062500*    800 - WRITE EVERY ACTIVE TABLE ENTRY TO MASTOUT AND
062600*    ACCUMULATE THE MONEY TOTALS FOR THE CONTROL REPORT.
062700*    ------------------------------------------------------
062800 800-WRITE-MASTER-FILE-RTN.
062900     MOVE 1 TO WS-SRCH-LOW.
063000     PERFORM 810-WRITE-ONE-MASTER-RTN THRU 810-EXIT
063100         VARYING WS-MX FROM 1 BY 1
063200         UNTIL WS-MX > WS-MASTER-COUNT.
063300 800-EXIT.
063400     EXIT.
063500
063600 810-WRITE-ONE-MASTER-RTN.
063700     IF WS-ENTRY-ACTIVE (WS-MX)
063800         MOVE WS-MASTER-BYTES (WS-MX) TO MASTOUT-REC
063900         WRITE MASTOUT-REC
064000         MOVE WS-MASTER-BYTES (WS-MX) TO WS-CURRENT-MASTER-X
064100         ADD PM-PRICE-TOTAL TO WS-TOT-RATED-AMT
064200         ADD PM-COURIER-SHARE TO WS-TOT-COURIER-SHARE
064300         ADD PM-PLATFORM-COMM TO WS-TOT-PLATFORM-COMM
064400     END-IF.
064500 810-EXIT.
064600     EXIT.
064700
064800 900-PRINT-TOTALS-RTN.
064900     WRITE RPT-FILE-REC FROM RPT-TOTALS-HDR
065000         AFTER ADVANCING 2.
065100     MOVE 'TRANSACTIONS READ' TO RC-LABEL.
065200     MOVE WS-CNT-READ TO RC-COUNT.
065300     WRITE RPT-FILE-REC FROM RPT-COUNT-LINE AFTER ADVANCING 1.
065400     MOVE 'COLIS CREATED' TO RC-LABEL.
065500     MOVE WS-CNT-CREATED TO RC-COUNT.
065600     WRITE RPT-FILE-REC FROM RPT-COUNT-LINE AFTER ADVANCING 1.
065700     MOVE 'COLIS UPDATED' TO RC-LABEL.
065800     MOVE WS-CNT-UPDATED TO RC-COUNT.
065900     WRITE RPT-FILE-REC FROM RPT-COUNT-LINE AFTER ADVANCING 1.
066000     MOVE 'COLIS DELETED' TO RC-LABEL.
066100     MOVE WS-CNT-DELETED TO RC-COUNT.
066200     WRITE RPT-FILE-REC FROM RPT-COUNT-LINE AFTER ADVANCING 1.
066300     MOVE 'STATUS CHANGES APPLIED' TO RC-LABEL.
066400     MOVE WS-CNT-STATUS-CHG TO RC-COUNT.
066500     WRITE RPT-FILE-REC FROM RPT-COUNT-LINE AFTER ADVANCING 1.
066600     MOVE 'PAYMENTS RECORDED' TO RC-LABEL.
066700     MOVE WS-CNT-PAID TO RC-COUNT.
066800     WRITE RPT-FILE-REC FROM RPT-COUNT-LINE AFTER ADVANCING 1.
066900     MOVE 'TRANSACTIONS REJECTED' TO RC-LABEL.
067000     MOVE WS-CNT-REJECTED TO RC-COUNT.
067100     WRITE RPT-FILE-REC FROM RPT-COUNT-LINE AFTER ADVANCING 1.
067200     MOVE 'COLIS RATED ZERO' TO RC-LABEL.
067300     MOVE WS-CNT-RATED-ZERO TO RC-COUNT.
067400     WRITE RPT-FILE-REC FROM RPT-COUNT-LINE AFTER ADVANCING 1.
067500     MOVE 'TOTAL RATED AMOUNT (CFA)' TO RA-LABEL.
067600     MOVE WS-TOT-RATED-AMT TO RA-AMOUNT.
067700     WRITE RPT-FILE-REC FROM RPT-AMOUNT-LINE AFTER ADVANCING 2.
067800     MOVE 'TOTAL COURIER SHARE (CFA)' TO RA-LABEL.
067900     MOVE WS-TOT-COURIER-SHARE TO RA-AMOUNT.
068000     WRITE RPT-FILE-REC FROM RPT-AMOUNT-LINE AFTER ADVANCING 1.
068100     MOVE 'TOTAL PLATFORM COMM (CFA)' TO RA-LABEL.
068200     MOVE WS-TOT-PLATFORM-COMM TO RA-AMOUNT.
068300     WRITE RPT-FILE-REC FROM RPT-AMOUNT-LINE AFTER ADVANCING 1.
068400 900-EXIT.
068500     EXIT.
068600
068700 950-CLOSE-FILES-RTN.
068800     CLOSE TRANS-FILE
068900           MASTER-FILE-IN
069000           MASTER-FILE-OUT
069100           REPORT-FILE.
069200 950-EXIT.
069300     EXIT.
