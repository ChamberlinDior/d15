000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID. COLPAY.
000400 AUTHOR. J.EYEGHE.
000500 INSTALLATION. SOGACOLIS - CENTRE DE TRAITEMENT INFORMATIQUE.
000600 DATE-WRITTEN. 14/05/01.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000850****************************************************************
000860*   COLPAY  -  COLIS PAYMENT-RECORDING SUBPROGRAM              *
000870*                                                               *
000880*   CALLED FROM COLMAIN FOR EVERY PY (PAYMENT) TRANSACTION.    *
000890*   OVERWRITES PM-PAY-MODE, PM-PAY-STATUS AND PM-PAY-INFO ON   *
000900*   THE MASTER, EACH ONLY WHEN THE MATCHING TRANSACTION FIELD  *
000950*   IS ACTUALLY SUPPLIED (NOT SPACES) - NOTHING ELSE ON THE    *
001000*   MASTER IS TOUCHED AND THE COLIS IS NOT RE-RATED.           *
001100****************************************************************
001150*    CHANGE LOG.                                               *
001200*    14/05/01 - J.EYEGHE   - DP-01-019 - ORIGINAL PROGRAM,     *
001250*                            BUILT FOR THE NEW MOBILE-MONEY    *
001300*                            TIE-UP, ALONGSIDE THE PM-PAY-*    *
001350*                            FIELDS ADDED TO THE MASTER LAYOUT *
001400*                            THE SAME WEEK.                    *
001450*    08/11/03 - R.MBOUMBA  - DP-03-031 - NO CHANGE TO THIS     *
001500*                            PROGRAM, RECORDED HERE FOR THE    *
001550*                            RELEASE AUDIT ONLY - THE SCANNER  *
001600*                            FEED WORK TOUCHED PM-GPS/PM-PROOF,*
001650*                            NOT PAYMENT.                      *
001700*    12/02/07 - R.MBOUMBA  - DP-07-004 - REVIEWED AGAINST THE  *
001750*                            NEW WEB PORTAL FRONT END - PORTAL *
001800*                            STILL POSTS PY TRANSACTIONS THE   *
001850*                            SAME WAY THE COUNTER TERMINALS DO,*
001900*                            NO CHANGE REQUIRED HERE.          *
002000****************************************************************
002100
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800
002900 DATA DIVISION.
003000 WORKING-STORAGE SECTION.
003100
003200 01  WS-PROGRAM-ID                   PIC X(08) VALUE 'COLPAY'.
003300
003400*    DP-01-019 - THE TWO PAY MODES AND TWO PAY STATUSES SOGACOLIS
003500*    RECOGNISES, KEPT AS A SMALL REFERENCE TABLE FOR THE VALUE-
003600*    SUPPLIED TRACE IN 900-TRACE-RTN.  NOT USED TO REJECT A
003700*    TRANSACTION - COLPAY OVERWRITES WHATEVER THE FRONT COUNTER
003800*    SENT, VALID OR NOT, THE SAME AS THE OLD SYSTEM DID.
003900 01  WS-PAY-CODE-DATA                PIC X(08) VALUE 'ESMMEAPY'.
003950 01  WS-PAY-CODE-TABLE REDEFINES WS-PAY-CODE-DATA.
003960     05  WS-PAY-CODE OCCURS 4 TIMES  PIC X(02).
003970*    BYTE-LEVEL VIEW OF THE SAME TABLE, ADDED WHEN M.OBAME
003980*    WANTED TO SCAN FOR A LONE CHARACTER DURING THE DP-01-019
003990*    TESTING BUT NEVER TAKEN OUT AGAIN - LEFT IN PLACE.
004000 01  WS-PAY-CODE-BYTES REDEFINES WS-PAY-CODE-DATA.
004100     05  WS-PAY-CODE-BYTE OCCURS 8 TIMES PIC X(01).
004200
004300*    DP-01-019 - COUNT OF FIELDS ACTUALLY OVERWRITTEN THIS CALL,
004400*    KEPT FOR THE ABEND TRACE - MOVED BACK TO COLMAIN NOWHERE,
004500*    IT IS PURELY A LOCAL DIAGNOSTIC AID.
004600 01  WS-TRACE-FIELDS.
004700     05  WS-FIELDS-CHANGED           PIC 9(01) COMP VALUE ZERO.
004750     05  FILLER                      PIC X(01).
004900*    REDEFINE OF THE CHANGE COUNTER AS A ONE-BYTE DISPLAY VIEW,
005000*    THE ONLY FORM THE DUMP FORMATTER ON THIS SHOP'S OLD 3480
005100*    PRINTER SPOOLER WOULD RENDER READABLY.
005200     05  WS-TRACE-FIELDS-X REDEFINES WS-TRACE-FIELDS.
005300         10  WS-FIELDS-CHANGED-X     PIC 9(01).
005350         10  FILLER                  PIC X(01).
005400*    DP-01-019 - LOOSE SUBSCRIPT INTO WS-PAY-CODE, LEFT OVER
005420*    FROM THE SAME ABANDONED SCAN AS WS-PAY-CODE-BYTES ABOVE.
005440 77  WS-CODE-IDX                     PIC 9(01) COMP.
005500
005600 LINKAGE SECTION.
005700 01  WS-PAY-PARMS.
005800     05  WPY-TR-PAY-MODE              PIC X(02).
005900     05  WPY-TR-PAY-STATUS            PIC X(02).
006000     05  WPY-TR-PAY-INFO              PIC X(30).
006100     05  WPY-PM-PAY-MODE              PIC X(02).
006200     05  WPY-PM-PAY-STATUS            PIC X(02).
006300     05  WPY-PM-PAY-INFO              PIC X(30).
006350     05  FILLER                      PIC X(02).
006400
006500 PROCEDURE DIVISION USING WS-PAY-PARMS.
006600
006700 000-APPLY-PAYMENT-RTN.
006800     MOVE ZERO TO WS-FIELDS-CHANGED.
006900     IF WPY-TR-PAY-MODE NOT = SPACES
007000         MOVE WPY-TR-PAY-MODE TO WPY-PM-PAY-MODE
007100         ADD 1 TO WS-FIELDS-CHANGED
007200     END-IF.
007300     IF WPY-TR-PAY-STATUS NOT = SPACES
007400         MOVE WPY-TR-PAY-STATUS TO WPY-PM-PAY-STATUS
007500         ADD 1 TO WS-FIELDS-CHANGED
007600     END-IF.
007700     IF WPY-TR-PAY-INFO NOT = SPACES
007800         MOVE WPY-TR-PAY-INFO TO WPY-PM-PAY-INFO
007900         ADD 1 TO WS-FIELDS-CHANGED
008000     END-IF.
008100     GOBACK.
