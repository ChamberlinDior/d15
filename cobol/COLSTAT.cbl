000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID.   COLSTAT.
000400 AUTHOR. P.NDONG.
000500 INSTALLATION.  SOGACOLIS - CENTRE DE TRAITEMENT INFORMATIQUE.
000600 DATE-WRITTEN.  24/03/88.
000700 DATE-COMPILED. 24/03/88.
000800 SECURITY.   NON-CONFIDENTIAL.
000900****************************************************************
001000*   COLSTAT  -  COLIS STATUS-CHANGE VALIDATOR                   *
001100*                                                               *
001200*   CALLED FROM COLMAIN FOR EVERY ST (STATUS CHANGE)            *
001300*   TRANSACTION.  VALIDATES THE NEW STATUS CODE AGAINST THE     *
001400*   FOUR CODES SOGACOLIS RECOGNISES AND, WHEN THE COLIS GOES    *
001500*   "EN COURS" OR "LIVRE", STAMPS THE MATCHING DATE FIELD ON    *
001600*   THE MASTER WITH THE RUN TIMESTAMP.  "EN ATTENTE" AND        *
001700*   "ANNULE" STAMP NOTHING - A CANCELLED COLIS CAN STILL BE     *
001800*   UN-CANCELLED BY A LATER TRANSACTION WITHOUT LOSING DATES.   *
001900****************************************************************
002000*    CHANGE LOG.                                               *
002100*    24/03/88 - P.NDONG    - DP-88-002 - ORIGINAL PROGRAM.     *
002200*    30/12/98 - J.EYEGHE   - DP-98-055 - Y2K - WST-RUN-TIMESTAMP*
002300*                            NOW CARRIES A FULL 4-DIGIT YEAR,  *
002400*                            PASSED THROUGH UNCHANGED.         *
002440*    14/05/01 - J.EYEGHE   - DP-01-019 - REVIEWED AGAINST THE  *
002450*                            NEW PM-PAY-* FIELDS ADDED TO THE  *
002460*                            MASTER FOR THE MOBILE-MONEY TIE-  *
002470*                            UP - PAYMENT STATUS IS SEPARATE   *
002480*                            FROM COLIS STATUS, NO CHANGE HERE.*
002500*    08/11/03 - R.MBOUMBA  - DP-03-031 - NO STATUS CHANGE, BUT *
002600*                            REVIEWED AGAINST THE NEW SCANNER  *
002700*                            FEED WORK - NO IMPACT HERE.       *
002800****************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-390.
003200 OBJECT-COMPUTER.   IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700
003800 01  WS-PROGRAM-ID                   PIC X(08) VALUE 'COLSTAT'.
003900
004000*    DP-88-002 - THE FOUR STATUS CODES SOGACOLIS RECOGNISES.
004100*    EA=EN ATTENTE  EC=EN COURS  LV=LIVRE  AN=ANNULE
004200 01  WS-VALID-STATUS-DATA            PIC X(08) VALUE
004300                                      'EAECLVAN'.
004400 01  WS-VALID-STATUS-TABLE REDEFINES WS-VALID-STATUS-DATA.
004500     05  WS-VALID-STATUS-CODE OCCURS 4 TIMES PIC X(02).
004600
004700*    WORKING COPY OF THE RUN TIMESTAMP - REDEFINED INTO ITS
004800*    CENTURY/YEAR/MONTH/DAY/TIME PIECES THE SAME WAY THE MASTER
004900*    RECORD IS, IN CASE A FUTURE RELEASE NEEDS THE PIECES
005000*    SEPARATELY (SEE COLPARC PM-DATE-CREATED-PARTS).
005100 01  WS-TIMESTAMP-WORK                PIC X(14).
005200 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP-WORK.
005300     05  WS-TSP-CCYY                  PIC 9(04).
005400     05  WS-TSP-MM                    PIC 9(02).
005500     05  WS-TSP-DD                    PIC 9(02).
005600     05  WS-TSP-HHMMSS                PIC 9(06).
005700
005750 77  WS-STATUS-IDX                    PIC 9(01) COMP.
005800 01  WS-WORK-FIELDS.
006000     05  WS-VALID-SW                  PIC X(01) VALUE 'N'.
006100         88  WS-STATUS-IS-VALID       VALUE 'Y'.
006150     05  FILLER                       PIC X(01).
006200*    DP-88-002 - REDEFINE OF THE VALIDITY SWITCH AS A ONE-CHAR
006300*    ALPHANUMERIC VIEW, KEPT PURELY SO THE FIELD SHOWS UP CLEAN
006400*    ON AN ABEND DUMP TRACE INSTEAD OF AS AN UNPRINTABLE BYTE.
006500     05  WS-WORK-FIELDS-X REDEFINES WS-WORK-FIELDS.
006600         10  WS-VALID-SW-X            PIC X(01).
006650         10  FILLER                   PIC X(01).
006800
006900 LINKAGE SECTION.
007000 01  WS-STATUS-PARMS.
007100     05  WST-NEW-STATUS                PIC X(02).
007200     05  WST-RUN-TIMESTAMP             PIC X(14).
007300     05  WST-PM-STATUS                 PIC X(02).
007400     05  WST-PM-DATE-PICKUP            PIC X(14).
007500     05  WST-PM-DATE-ACT-DELIV         PIC X(14).
007600     05  WST-VALID-SW                  PIC X(01).
007650         88  WST-STATUS-VALID          VALUE 'Y'.
007680     05  FILLER                       PIC X(03).
007800
007900 PROCEDURE DIVISION USING WS-STATUS-PARMS.
008000 000-TOP-LEVEL.
008100     PERFORM 100-VALIDATE-STATUS-RTN THRU 100-EXIT.
008200     IF WST-STATUS-VALID
008300         MOVE WST-NEW-STATUS TO WST-PM-STATUS
008400         MOVE WST-RUN-TIMESTAMP TO WS-TIMESTAMP-WORK
008500         PERFORM 200-STAMP-TIMESTAMP-RTN
008600     END-IF.
008700     GOBACK.
008800
008900 100-VALIDATE-STATUS-RTN.
009000     MOVE 'N' TO WS-VALID-SW.
009100     PERFORM 110-CHECK-ONE-CODE-RTN THRU 110-EXIT
009200         VARYING WS-STATUS-IDX FROM 1 BY 1
009300         UNTIL WS-STATUS-IDX > 4.
009400     MOVE WS-VALID-SW TO WST-VALID-SW.
009500 100-EXIT.
009600     EXIT.
009700
009800 110-CHECK-ONE-CODE-RTN.
009900     IF WST-NEW-STATUS = WS-VALID-STATUS-CODE (WS-STATUS-IDX)
010000         MOVE 'Y' TO WS-VALID-SW
010100     END-IF.
010200 110-EXIT.
010300     EXIT.
010400
010500 200-STAMP-TIMESTAMP-RTN.
010600     IF WST-NEW-STATUS = 'EC'
010700         MOVE WST-RUN-TIMESTAMP TO WST-PM-DATE-PICKUP
010800     END-IF.
010900     IF WST-NEW-STATUS = 'LV'
011000         MOVE WST-RUN-TIMESTAMP TO WST-PM-DATE-ACT-DELIV
011100     END-IF.
