000100****************************************************************
000200*                                                              *
000300*   COLPARC   -  PARCEL MASTER RECORD  (MASTIN / MASTOUT)      *
000400*                                                              *
000500*   SOGACOLIS - CENTRE DE TRAITEMENT INFORMATIQUE              *
000600*   ONE ENTRY PER COLIS (PARCEL) HANDLED BY THE PLATFORM.      *
000700*   KEYED ON PM-ID.  MASTER FILE IS KEPT IN ASCENDING PM-ID    *
000800*   SEQUENCE; THE MAINTENANCE DRIVER BUILDS AN IN-STORAGE      *
000900*   TABLE FROM IT AND BINARY-SEARCHES THE TABLE - THE FILE     *
001000*   ITSELF STAYS PLAIN SEQUENTIAL.                             *
001100*                                                              *
001200****************************************************************
001300*    CHANGE LOG.                                               *
001400*    24/03/88 - P.NDONG    - DP-88-002 - ORIGINAL LAYOUT.      *
001500*    11/09/89 - P.NDONG    - DP-89-014 - ADDED PM-DIMENSIONS,  *
001600*                            PM-DECLARED-VALUE FOR INSURED     *
001700*                            COLIS.                            *
001800*    02/02/91 - M.OBAME    - DP-91-006 - SPLIT SENDER/RECIP    *
001900*                            EMAIL OUT OF THE ADDRESS BLOCK.   *
002000*    19/07/94 - M.OBAME    - DP-94-021 - PACKED THE MONEY AND  *
002100*                            WEIGHT FIELDS (WAS ZONED) TO CUT  *
002200*                            THE FILE DOWN FOR TAPE RUNS.      *
002300*    30/12/98 - J.EYEGHE   - DP-98-055 - Y2K - PM-DATE-* WIDENED*
002400*                            TO A FULL 4-DIGIT-YEAR TIMESTAMP. *
002500*    14/05/01 - J.EYEGHE   - DP-01-019 - ADDED PM-PAY-MODE,    *
002600*                            PM-PAY-STATUS, PM-PAY-INFO FOR    *
002700*                            THE NEW MOBILE-MONEY TIE-UP.      *
002800*    08/11/03 - R.MBOUMBA  - DP-03-031 - ADDED PM-GPS, PM-PROOF*
002900*                            FOR THE HAND-HELD SCANNER FEED.   *
003000****************************************************************
003100 01  PARCEL-MASTER-REC.
003200     05  PM-KEY-INFO.
003300         10  PM-ID                   PIC 9(09).
003400         10  PM-REFERENCE            PIC X(12).
003500*        PM-TYPE   ST=STANDARD  OV=OBJET DE VALEUR  VL=VOLUMINEUX
003600         10  PM-TYPE                 PIC X(02).
003700     05  PM-SHIPMENT-INFO.
003800         10  PM-DESCRIPTION          PIC X(30).
003900         10  PM-WEIGHT               PIC 9(03)V99 COMP-3.
004000         10  PM-DIMENSIONS           PIC X(15).
004100         10  PM-DECLARED-VALUE       PIC 9(09)V99 COMP-3.
004200         10  PM-INSURANCE            PIC X(01).
004300             88  PM-IS-INSURED       VALUE 'Y'.
004400             88  PM-NOT-INSURED      VALUE 'N'.
004500*        PM-ZONE OCCUPIES THE OLD "DESTINATION CITY" SLOT - THE
004600*        UPSTREAM ENTRY SYSTEM WAS NEVER CHANGED TO ADD A ZONE
004700*        FIELD OF ITS OWN, SO THE RATING RUN KEYS ON THIS ONE.
004800         10  PM-ZONE                 PIC X(13).
004900     05  PM-SENDER-INFO.
005000         10  PM-CLIENT-ID            PIC 9(09).
005100         10  PM-SENDER-NAME          PIC X(25).
005200         10  PM-SENDER-PHONE         PIC X(15).
005300         10  PM-SENDER-EMAIL         PIC X(25).
005400         10  PM-PICKUP-ADDR          PIC X(30).
005500         10  PM-CITY-FROM            PIC X(15).
005600     05  PM-RECIPIENT-INFO.
005700         10  PM-RECIP-NAME           PIC X(25).
005800         10  PM-RECIP-PHONE          PIC X(15).
005900         10  PM-RECIP-EMAIL          PIC X(25).
006000         10  PM-DELIV-ADDR           PIC X(30).
006100     05  PM-COURIER-INFO.
006200         10  PM-COURIER-ID           PIC 9(09).
006300         10  PM-COURIER-NAME         PIC X(25).
006400         10  PM-COURIER-PHONE        PIC X(15).
006500     05  PM-STATUS-INFO.
006600*        EA=EN ATTENTE  EC=EN COURS  LV=LIVRE  AN=ANNULE
006700         10  PM-STATUS               PIC X(02).
006800             88  PM-STAT-AWAITING    VALUE 'EA'.
006900             88  PM-STAT-OUT-DELIV   VALUE 'EC'.
007000             88  PM-STAT-DELIVERED   VALUE 'LV'.
007100             88  PM-STAT-CANCELLED   VALUE 'AN'.
007200         10  PM-DATE-CREATED         PIC X(14).
007300         10  PM-DATE-PICKUP          PIC X(14).
007400         10  PM-DATE-EST-DELIV       PIC X(14).
007500         10  PM-DATE-ACT-DELIV       PIC X(14).
007600*        DP-98-055 - REDEFINE OF THE CREATION STAMP INTO ITS
007700*        CENTURY/YEAR/MONTH/DAY/TIME PIECES - USED BY THE
007800*        REPORT EDIT ROUTINE, NEVER MOVED TO ON ITS OWN.
007900         10  PM-DATE-CREATED-PARTS REDEFINES PM-DATE-CREATED.
008000             15  PM-DTC-CCYY         PIC 9(04).
008100             15  PM-DTC-MM           PIC 9(02).
008200             15  PM-DTC-DD           PIC 9(02).
008300             15  PM-DTC-HHMMSS       PIC 9(06).
008400     05  PM-MONEY-INFO.
008500         10  PM-PRICE-TOTAL          PIC 9(09)V99 COMP-3.
008600         10  PM-COURIER-SHARE        PIC 9(09)V99 COMP-3.
008700         10  PM-PLATFORM-COMM        PIC 9(09)V99 COMP-3.
009500     05  PM-PAYMENT-INFO.
009600*        ES=ESPECES (CASH)  MM=MOBILE MONEY
009700         10  PM-PAY-MODE             PIC X(02).
009800*        EA=EN ATTENTE (PENDING)  PY=PAYE (PAID)
009900         10  PM-PAY-STATUS           PIC X(02).
010000         10  PM-PAY-INFO             PIC X(30).
010100     05  PM-TRACKING-INFO.
010200         10  PM-GPS                  PIC X(25).
010300         10  PM-PROOF                PIC X(30).
010400     05  FILLER                      PIC X(10).
