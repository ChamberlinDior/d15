000100****************************************************************
000200*                                                              *
000300*   COLTRAN   -  PARCEL TRANSACTION RECORD  (TRANSFILE)        *
000400*                                                              *
000500*   SOGACOLIS - CENTRE DE TRAITEMENT INFORMATIQUE              *
000600*   ONE ENTRY PER MAINTENANCE REQUEST FED TO COLMAIN.  THE     *
000700*   TR-PARCEL-DATA GROUP CARRIES THE SAME FIELDS, IN THE SAME  *
000800*   WIDTHS, AS THE MATCHING PARCEL-MASTER-REC FIELDS - BUT     *
000900*   ZONED, NOT PACKED, SINCE THIS FILE IS BUILT BY THE FRONT   *
001000*   COUNTER FEED AND NEVER TOUCHED BY THE PACKED-FIELD WORK    *
001100*   DONE IN DP-94-021.  NUMERIC ZERO OR SPACES MEANS THE       *
001200*   COUNTER CLERK LEFT THE FIELD BLANK - "NOT SUPPLIED".       *
001300*                                                              *
001400****************************************************************
001500*    CHANGE LOG.                                               *
001600*    24/03/88 - P.NDONG    - DP-88-002 - ORIGINAL LAYOUT.      *
001700*    02/02/91 - M.OBAME    - DP-91-006 - SPLIT SENDER/RECIP    *
001800*                            EMAIL OUT OF THE ADDRESS BLOCK,   *
001900*                            IN STEP WITH THE MASTER LAYOUT.   *
002000*    14/05/01 - J.EYEGHE   - DP-01-019 - ADDED TR-PAY-MODE,    *
002100*                            TR-PAY-STATUS, TR-PAY-INFO.       *
002200*    08/11/03 - R.MBOUMBA  - DP-03-031 - ADDED TR-GPS,         *
002300*                            TR-PROOF FROM THE SCANNER FEED.   *
002400****************************************************************
002500 01  PARCEL-TRANSACTION-REC.
002600*        CR=CREATE  UP=UPDATE  DL=DELETE  ST=STATUS  PY=PAYMENT
002700     05  TR-ACTION                   PIC X(02).
002800         88  TR-ACT-CREATE           VALUE 'CR'.
002900         88  TR-ACT-UPDATE           VALUE 'UP'.
003000         88  TR-ACT-DELETE           VALUE 'DL'.
003100         88  TR-ACT-STATUS           VALUE 'ST'.
003200         88  TR-ACT-PAYMENT          VALUE 'PY'.
003300     05  TR-PARCEL-ID                PIC 9(09).
003400     05  TR-NEW-STATUS               PIC X(02).
003500     05  TR-PARCEL-DATA.
003600         10  TR-TYPE                 PIC X(02).
003700         10  TR-CLIENT-ID            PIC 9(09).
003800         10  TR-DESCRIPTION          PIC X(30).
003900         10  TR-WEIGHT               PIC 9(03)V99.
004000         10  TR-DIMENSIONS           PIC X(15).
004100         10  TR-DECLARED-VALUE       PIC 9(09)V99.
004200         10  TR-INSURANCE            PIC X(01).
004300         10  TR-ZONE                 PIC X(13).
004400         10  TR-SENDER-NAME          PIC X(25).
004500         10  TR-SENDER-PHONE         PIC X(15).
004600         10  TR-SENDER-EMAIL         PIC X(25).
004700         10  TR-PICKUP-ADDR          PIC X(30).
004800         10  TR-CITY-FROM            PIC X(15).
004900         10  TR-RECIP-NAME           PIC X(25).
005000         10  TR-RECIP-PHONE          PIC X(15).
005100         10  TR-RECIP-EMAIL          PIC X(25).
005200         10  TR-DELIV-ADDR           PIC X(30).
005300         10  TR-COURIER-ID           PIC 9(09).
005400         10  TR-COURIER-NAME         PIC X(25).
005500         10  TR-COURIER-PHONE        PIC X(15).
005600         10  TR-STATUS               PIC X(02).
005700         10  TR-DATE-PICKUP          PIC X(14).
005800         10  TR-DATE-EST-DELIV       PIC X(14).
005900         10  TR-DATE-ACT-DELIV       PIC X(14).
006000         10  TR-PAY-MODE             PIC X(02).
006100         10  TR-PAY-STATUS           PIC X(02).
006200         10  TR-PAY-INFO             PIC X(30).
006300         10  TR-GPS                  PIC X(25).
006400         10  TR-PROOF                PIC X(30).
006500     05  FILLER                      PIC X(08).
