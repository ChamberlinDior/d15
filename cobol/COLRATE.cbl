000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID.  COLRATE.
000400 AUTHOR. P.NDONG.
000500 INSTALLATION. SOGACOLIS - CENTRE DE TRAITEMENT INFORMATIQUE.
000600 DATE-WRITTEN. 24/03/88.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900****************************************************************
001000*   COLRATE  -  COLIS RATING ENGINE                            *
001100*                                                               *
001200*   CALLED FROM COLMAIN FOR EVERY CR AND UP TRANSACTION.        *
001300*   GIVEN THE PARCEL TYPE, ZONE, WEIGHT AND INSURANCE FLAG,     *
001400*   RETURNS THE RATED TOTAL PRICE AND THE COURIER/PLATFORM      *
001500*   SPLIT.  NO FILE I-O IS DONE HERE - PURE CALCULATION.        *
001600****************************************************************
001700*    CHANGE LOG.                                               *
001800*    24/03/88 - P.NDONG    - DP-88-002 - ORIGINAL PROGRAM.     *
001900*    11/09/89 - P.NDONG    - DP-89-014 - INSURANCE SURCHARGE   *
002000*                            ADDED (5 PERCENT WHEN INSURED).   *
002100*    19/07/94 - M.OBAME    - DP-94-021 - CONVERTED THE MONEY   *
002200*                            LINKAGE FIELDS TO COMP-3 TO MATCH *
002300*                            THE REPACKED MASTER RECORD.       *
002400*    30/12/98 - J.EYEGHE   - DP-98-055 - Y2K REVIEW - NO DATE  *
002500*                            FIELDS IN THIS PROGRAM, NO CHANGE *
002600*                            REQUIRED, LOGGED FOR THE AUDIT.   *
002700*    23/06/02 - R.MBOUMBA  - DP-02-011 - REBUILT THE TARIFF    *
002800*                            LOOKUP AS A SEARCHED TABLE (WAS   *
002900*                            A LONG NESTED EVALUATE) AFTER THE *
003000*                            INTERNATIONAL ZONE RATES WERE     *
003100*                            ADDED - EASIER TO MAINTAIN.       *
003200****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300
004400 01  WS-PROGRAM-ID                   PIC X(08) VALUE 'COLRATE'.
004500
004600*    ------------------------------------------------------
004700*    DP-02-011 - STATIC TARIFF GRID.  ONE ENTRY PER TYPE/
004800*    ZONE COMBINATION, FOUR BAND PRICES PER ENTRY (<=5KG,
004900*    <=10KG, <=20KG, <=30KG).  SEARCHED SEQUENTIALLY - ONLY
005000*    NINE ENTRIES, NOT WORTH A BINARY SEARCH.
005100*    ------------------------------------------------------
005200 01  WS-TARIFF-DATA.
005300     05  FILLER PIC X(17) VALUE 'STURBAIN        '.
005400     05  FILLER PIC 9(06)V99 VALUE 3000.
005500     05  FILLER PIC 9(06)V99 VALUE 4500.
005600     05  FILLER PIC 9(06)V99 VALUE 7500.
005700     05  FILLER PIC 9(06)V99 VALUE 11000.
005800     05  FILLER PIC X(17) VALUE 'STINTERURBAIN   '.
005900     05  FILLER PIC 9(06)V99 VALUE 7500.
006000     05  FILLER PIC 9(06)V99 VALUE 10000.
006100     05  FILLER PIC 9(06)V99 VALUE 15000.
006200     05  FILLER PIC 9(06)V99 VALUE 20000.
006300     05  FILLER PIC X(17) VALUE 'STINTERNATIONAL '.
006400     05  FILLER PIC 9(06)V99 VALUE 34650.
006500     05  FILLER PIC 9(06)V99 VALUE 66300.
006600     05  FILLER PIC 9(06)V99 VALUE 130600.
006700     05  FILLER PIC 9(06)V99 VALUE 196000.
006800     05  FILLER PIC X(17) VALUE 'OVURBAIN        '.
006900     05  FILLER PIC 9(06)V99 VALUE 4000.
007000     05  FILLER PIC 9(06)V99 VALUE 6000.
007100     05  FILLER PIC 9(06)V99 VALUE 9500.
007200     05  FILLER PIC 9(06)V99 VALUE 14000.
007300     05  FILLER PIC X(17) VALUE 'OVINTERURBAIN   '.
007400     05  FILLER PIC 9(06)V99 VALUE 8000.
007500     05  FILLER PIC 9(06)V99 VALUE 12000.
007600     05  FILLER PIC 9(06)V99 VALUE 18000.
007700     05  FILLER PIC 9(06)V99 VALUE 25000.
007800     05  FILLER PIC X(17) VALUE 'OVINTERNATIONAL '.
007900     05  FILLER PIC 9(06)V99 VALUE 36382.
008000     05  FILLER PIC 9(06)V99 VALUE 69615.
008100     05  FILLER PIC 9(06)V99 VALUE 137130.
008200     05  FILLER PIC 9(06)V99 VALUE 205800.
008300     05  FILLER PIC X(17) VALUE 'VLURBAIN        '.
008400     05  FILLER PIC 9(06)V99 VALUE 8000.
008500     05  FILLER PIC 9(06)V99 VALUE 12000.
008600     05  FILLER PIC 9(06)V99 VALUE 18000.
008700     05  FILLER PIC 9(06)V99 VALUE 26000.
008800     05  FILLER PIC X(17) VALUE 'VLINTERURBAIN   '.
008900     05  FILLER PIC 9(06)V99 VALUE 15000.
009000     05  FILLER PIC 9(06)V99 VALUE 20000.
009100     05  FILLER PIC 9(06)V99 VALUE 30000.
009200     05  FILLER PIC 9(06)V99 VALUE 40000.
009300     05  FILLER PIC X(17) VALUE 'VLINTERNATIONAL '.
009400     05  FILLER PIC 9(06)V99 VALUE 65000.
009500     05  FILLER PIC 9(06)V99 VALUE 100000.
009600     05  FILLER PIC 9(06)V99 VALUE 150000.
009700     05  FILLER PIC 9(06)V99 VALUE 250000.
009800 01  WS-TARIFF-TABLE REDEFINES WS-TARIFF-DATA.
009900     05  WT-ENTRY OCCURS 9 TIMES INDEXED BY WT-IDX.
010000         10  WT-TYPE-ZONE            PIC X(17).
010100         10  WT-BAND OCCURS 4 TIMES  PIC 9(06)V99.
010200
010300*    ------------------------------------------------------
010400*    WEIGHT BAND CEILINGS - <=5, <=10, <=20, <=30 KG.
010500*    ------------------------------------------------------
010600 01  WS-BAND-LIMIT-DATA.
010700     05  FILLER                      PIC 9(03)V99 VALUE 5.
010800     05  FILLER                      PIC 9(03)V99 VALUE 10.
010900     05  FILLER                      PIC 9(03)V99 VALUE 20.
011000     05  FILLER                      PIC 9(03)V99 VALUE 30.
011100 01  WS-BAND-LIMIT-TABLE REDEFINES WS-BAND-LIMIT-DATA.
011200     05  WS-BAND-LIMIT OCCURS 4 TIMES PIC 9(03)V99.
011300
011350*    DP-02-011 - WEIGHT-BAND SUBSCRIPT FOR THE VARYING LOOP IN
011370*    190-APPLY-WEIGHT-BAND-RTN - A LONE COUNTER, NOT PART OF
011390*    THE TYPE/ZONE WORK RECORD BELOW.
011395 77  WS-BAND-IDX                     PIC 9(01) COMP.
011400 01  WS-WORK-FIELDS.
011500     05  WS-TYPE-ZONE-KEY            PIC X(17).
011600     05  WS-ZONE-UC                  PIC X(13).
011800     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
011900         88  WT-ENTRY-FOUND          VALUE 'Y'.
011950     05  FILLER                      PIC X(03).
012000
012100*    DP-94-021 - PACKED WORKING PRICE FIELDS, CARRIED IN
012200*    COMP-3 END TO END SO THE COMPUTE STATEMENTS BELOW NEVER
012300*    CROSS A ZONED/PACKED BOUNDARY.
012400 01  WS-PRICE-WORK-AREA.
012500     05  WS-BASE-PRICE               PIC 9(09)V99 COMP-3.
012600     05  WS-PRICE-TOTAL              PIC 9(09)V99 COMP-3.
012700*    REDEFINE OF THE WORKING PRICE GROUP AS ZONED DISPLAY -
012800*    USED ONLY BY THE TRACE DISPLAY IN 900-TRACE-RTN SINCE
012900*    SOME SHOPS' DUMP UTILITIES SHOW PACKED FIELDS AS JUNK.
013000     05  WS-PRICE-WORK-AREA-X REDEFINES WS-PRICE-WORK-AREA.
013100         10  WS-BASE-PRICE-X         PIC 9(09)V99.
013200         10  WS-PRICE-TOTAL-X        PIC 9(09)V99.
013300
013400 LINKAGE SECTION.
013500 01  WS-RATE-PARMS.
013600     05  WR-TYPE                     PIC X(02).
013700     05  WR-ZONE                     PIC X(13).
013800     05  WR-WEIGHT                   PIC 9(03)V99 COMP-3.
013900     05  WR-INSURANCE                PIC X(01).
014000     05  WR-PRICE-TOTAL              PIC 9(09)V99 COMP-3.
014100     05  WR-COURIER-SHARE            PIC 9(09)V99 COMP-3.
014200     05  WR-PLATFORM-COMM            PIC 9(09)V99 COMP-3.
014300     05  WR-RATED-ZERO-SW            PIC X(01).
014350         88  WR-RATED-ZERO           VALUE 'Y'.
014380     05  FILLER                      PIC X(02).
014500
014600 PROCEDURE DIVISION USING WS-RATE-PARMS.
014700
014800 000-CALCULATE-PRICE-RTN.
014900     PERFORM 100-DETERMINE-BASE-PRICE-RTN
015000         THRU 100-EXIT.
015100     PERFORM 200-APPLY-INSURANCE-RTN
015200         THRU 200-EXIT.
015300     PERFORM 300-SPLIT-REVENUE-RTN
015400         THRU 300-EXIT.
015500     GOBACK.
015600
015700 100-DETERMINE-BASE-PRICE-RTN.
015800     MOVE ZERO TO WS-BASE-PRICE.
015900     MOVE 'N' TO WS-FOUND-SW.
016000     MOVE WR-ZONE TO WS-ZONE-UC.
016100     INSPECT WS-ZONE-UC CONVERTING
016200         'abcdefghijklmnopqrstuvwxyz'
016300         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016400     STRING WR-TYPE DELIMITED BY SIZE
016500            WS-ZONE-UC DELIMITED BY SIZE
016600            INTO WS-TYPE-ZONE-KEY.
016700     SET WT-IDX TO 1.
016800     SEARCH WT-ENTRY
016900         AT END
017000             MOVE 'N' TO WS-FOUND-SW
017100         WHEN WT-TYPE-ZONE (WT-IDX) = WS-TYPE-ZONE-KEY
017200             MOVE 'Y' TO WS-FOUND-SW
017300     END-SEARCH.
017400     IF WT-ENTRY-FOUND
017500         PERFORM 190-APPLY-WEIGHT-BAND-RTN THRU 190-EXIT
017600     END-IF.
017700 100-EXIT.
017800     EXIT.
017900
018000*    DP-02-011 - WEIGHT ABOVE 30KG, OR NO MATCHING TYPE/ZONE
018100*    ENTRY, LEAVES WS-BASE-PRICE AT ZERO - THE SOURCE SYSTEM
018200*    FALLS THROUGH SILENTLY HERE AND WE KEEP THAT BEHAVIOUR,
018300*    JUST FLAGGING IT BACK TO COLMAIN FOR THE RUN TOTALS.
018400 190-APPLY-WEIGHT-BAND-RTN.
018450     MOVE 1 TO WS-BAND-IDX.
018460     PERFORM 195-CHECK-ONE-BAND-RTN THRU 195-EXIT
018470         VARYING WS-BAND-IDX FROM 1 BY 1
018480         UNTIL WS-BAND-IDX > 4.
019200 190-EXIT.
019300     EXIT.
019310
019320 195-CHECK-ONE-BAND-RTN.
019330     IF WR-WEIGHT NOT > WS-BAND-LIMIT (WS-BAND-IDX)
019340         MOVE WT-BAND (WT-IDX WS-BAND-IDX) TO WS-BASE-PRICE
019350         MOVE 4 TO WS-BAND-IDX
019360     END-IF.
019370 195-EXIT.
019380     EXIT.
019400
019500 200-APPLY-INSURANCE-RTN.
019600     IF WR-INSURANCE = 'Y'
019700         COMPUTE WS-PRICE-TOTAL ROUNDED =
019800                 WS-BASE-PRICE * 1.05
019900     ELSE
020000         MOVE WS-BASE-PRICE TO WS-PRICE-TOTAL
020100     END-IF.
020200     MOVE WS-PRICE-TOTAL TO WR-PRICE-TOTAL.
020300     IF WS-BASE-PRICE = ZERO
020400         MOVE 'Y' TO WR-RATED-ZERO-SW
020500     ELSE
020600         MOVE 'N' TO WR-RATED-ZERO-SW
020700     END-IF.
020800 200-EXIT.
020900     EXIT.
021000
021100 300-SPLIT-REVENUE-RTN.
021200     COMPUTE WR-COURIER-SHARE ROUNDED =
021300             WR-PRICE-TOTAL * 0.75.
021400     COMPUTE WR-PLATFORM-COMM ROUNDED =
021500             WR-PRICE-TOTAL * 0.25.
021600 300-EXIT.
021700     EXIT.
